000100*---------------------------------------------------------------*
000200* COPYBOOK NAME:   TRANREC
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/22/90 DAVID QUINTERO  CREATED - BATCH MAINTENANCE TRANSACTION
000900*                          LAYOUT, REPLACES THE OLD INTERACTIVE
001000*                          ADD/RENAME/REDESCRIBE/DELETE SCREENS.
001100* 02/18/95 R STANFORD      ADDED 88-LEVELS FOR THE FOUR VALID
001200*                          TRAN-CODE VALUES.
001300* 06/30/98 T OKONKWO       Y2K REVIEW - NO DATE FIELDS ON THIS
001400*                          RECORD, NO CHANGE REQUIRED.
001500*---------------------------------------------------------------*
001600* ONE MAINTENANCE TRANSACTION.  NEW-VALUE IS OVERLOADED BY
001700* TRAN-CODE -- DESCRIPTION TEXT FOR ADDITM, A NEW ITEM NAME FOR
001800* SETNAM, NEW DESCRIPTION TEXT FOR SETDSC, UNUSED FOR DELITM.
001900*---------------------------------------------------------------*
002000 01  TRANSACTION-RECORD.
002100     05  TRAN-CODE                   PIC X(6).
002200         88  TRAN-ADD-ITEM                   VALUE 'ADDITM'.
002300         88  TRAN-RENAME-ITEM                VALUE 'SETNAM'.
002400         88  TRAN-SET-DESCRIPTION             VALUE 'SETDSC'.
002500         88  TRAN-DELETE-ITEM                 VALUE 'DELITM'.
002600     05  DEPARTMENT-NAME              PIC X(20).
002700     05  SUB-CATEGORY-NAME            PIC X(20).
002800     05  ITEM-NAME                    PIC X(30).
002900     05  NEW-VALUE                    PIC X(100).
003000     05  FILLER                       PIC X(4).
003100*---------------------------------------------------------------*
