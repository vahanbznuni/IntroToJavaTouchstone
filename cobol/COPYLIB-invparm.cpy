000100*---------------------------------------------------------------*
000200* COPYBOOK NAME:   INVPARM
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/21/03 ED ACKERMAN     CR5519 - SPLIT OUT OF INVCTL.  THESE   CR5519
000900*                          ARE THE ITEMS PASSED ON THE CALL       CR5519
001000*                          BETWEEN INVMAINT AND THE LOAD/UPDATE/  CR5519
001100*                          SAVE SUBPROGRAMS -- INVMAINT COPIES    CR5519
001200*                          THIS BOOK INTO WORKING-STORAGE, EACH   CR5519
001300*                          SUBPROGRAM COPIES IT INTO LINKAGE      CR5519
001400*                          SECTION UNDER THE SAME NAMES, SAME AS  CR5519
001500*                          UNEMT IS SHARED BETWEEN UNEM AND       CR5519
001600*                          UNEMREAD.                              CR5519
001700*---------------------------------------------------------------*
001800* INVENTORY-STATUS-CODE IS RETURNED BY INVLOAD ON EVERY CALL.
001900* '00' MEANS NORMAL.  THE OTHER CODES ARE THE CONDITION-CODE
002000* STAND-IN FOR THE HARD-STOP ERROR POP-UPS THE OLD ON-LINE SCREEN
002100* USED TO RAISE FOR THE SAME BAD-DATA AND BAD-KEY CASES.
002200*---------------------------------------------------------------*
002300 01  INVENTORY-STATUS-CODE       PIC X(02).
002400     88  INVENTORY-STATUS-OK             VALUE '00'.
002500     88  CORRUPT-DATA-FOUND              VALUE '90'.
002600     88  DUPLICATE-KEY-FOUND              VALUE '91'.
002700     88  ITEM-NOT-FOUND                   VALUE '92'.
002800*---------------------------------------------------------------*
002900* CONTROL TOTALS FOR THE END-OF-RUN SUMMARY -- ALL COMP PER SHOP
003000* STANDARD.  INVLOAD ADDS TO ITEMS-LOADED-COUNT, INVUPDT ADDS TO
003100* THE THREE TRANS- COUNTS, INVSAVE ADDS TO THE THREE WRITTEN
003200* COUNTS.
003300*---------------------------------------------------------------*
003400 01  ITEMS-LOADED-COUNT          PIC S9(07) COMP.
003500 01  TRANS-APPLIED-COUNT         PIC S9(07) COMP.
003600 01  TRANS-SKIPPED-COUNT         PIC S9(07) COMP.
003700 01  TRANS-REJECTED-COUNT        PIC S9(07) COMP.
003800 01  ITEMS-WRITTEN-COUNT         PIC S9(07) COMP.
003900 01  SUBCATS-WRITTEN-COUNT       PIC S9(07) COMP.
004000 01  DEPTS-WRITTEN-COUNT         PIC S9(07) COMP.
004100*---------------------------------------------------------------*
