000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    INVSAVE
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/88 DAVID QUINTERO  CREATED - COPIES THE OLD MASTER FILE
000900*                          TO THE BACKUP DD AND REWRITES THE
001000*                          MASTER FROM THE IN-MEMORY TABLE.
001100*                          REPLACES THE OLD SCREEN "SAVE AND
001200*                          EXIT" OPTION.
001300* 09/14/91 R STANFORD      ADDED DISTINCT DEPARTMENT/SUB-CATEGORY
001400*                          COUNTS FOR THE END-OF-RUN SUMMARY --
001500*                          MERCHANDISING WANTED TO SEE CONTAINER
001600*                          COUNTS, NOT JUST THE ITEM COUNT.
001700* 06/30/98 T OKONKWO       Y2K REVIEW - NO DATE FIELDS WRITTEN TO
001800*                          THE MASTER FILE, NO CHANGE REQUIRED.
001900* 11/21/03 ED ACKERMAN     CR5519 - THE BACKUP FILE NAME (BASE    CR5519
002000*                          NAME PLUS "_BAK" BEFORE THE            CR5519
002100*                          EXTENSION) IS NOW A JCL DD-NAME        CR5519
002200*                          CONVENTION MAINTAINED BY OPERATIONS,   CR5519
002300*                          NOT COMPUTED IN THIS PROGRAM -- SEE    CR5519
002400*                          THE NOTE AT 1000-BACKUP-MASTER-FILE.   CR5519
002500*---------------------------------------------------------------*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    INVSAVE.
002800 AUTHOR.        DAVID QUINTERO.
002900 INSTALLATION.  MERCHANDISING SYSTEMS.
003000 DATE-WRITTEN.  03/02/88.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER.  IBM-3096.
003900 OBJECT-COMPUTER.  IBM-3096.
004000 SPECIAL-NAMES.
004100     CLASS QUOTE-BYTE-CLASS IS '"'
004200     UPSI-0 ON  STATUS IS WS-DIAGNOSTIC-SWITCH-ON
004300            OFF STATUS IS WS-DIAGNOSTIC-SWITCH-OFF.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT OLD-MASTER-FILE ASSIGN TO MASTFILE
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS  IS OLD-MASTER-STATUS.
005100     SELECT BACKUP-FILE ASSIGN TO BAKFILE
005200       ORGANIZATION IS SEQUENTIAL
005300       FILE STATUS  IS BACKUP-FILE-STATUS.
005400     SELECT NEW-MASTER-FILE ASSIGN TO MASTFILE
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS  IS NEW-MASTER-STATUS.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200* THE OLD MASTER AND THE BACKUP ARE BOTH RAW CSV TEXT -- THE
006300* BACKUP PASS IS A STRAIGHT LINE-FOR-LINE COPY, NO PARSING.
006400*---------------------------------------------------------------*
006500 FD  OLD-MASTER-FILE
006600         RECORDING MODE IS F.
006700 01  OLD-MASTER-LINE             PIC X(200).
006800*---------------------------------------------------------------*
006900 FD  BACKUP-FILE
007000         RECORDING MODE IS F.
007100 01  BACKUP-LINE                 PIC X(200).
007200*---------------------------------------------------------------*
007300* THE REWRITTEN MASTER IS BUILT ONE FORMATTED CSV LINE AT A TIME
007400* FROM THE TABLE -- SAME RAW-LINE SHAPE, SEPARATE FD SO THE OPEN
007500* MODE CAN DIFFER FROM THE BACKUP COPY PASS ABOVE.
007600*---------------------------------------------------------------*
007700 FD  NEW-MASTER-FILE
007800         RECORDING MODE IS F.
007900 01  NEW-MASTER-LINE              PIC X(200).
008000*===============================================================*
008100 WORKING-STORAGE SECTION.
008200*---------------------------------------------------------------*
008300* ONE TABLE ENTRY'S FIELDS, COPIED OUT FOR FORMATTING -- SAME
008400* LAYOUT INVLOAD BUILDS, INCLUDING THE QUOTE-CHECK REDEFINES.
008500*---------------------------------------------------------------*
008600     COPY INVREC.
008700*---------------------------------------------------------------*
008800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008900     05  OLD-MASTER-STATUS        PIC X(02).
009000         88  OLD-MASTER-OK                VALUE '00'.
009100         88  OLD-MASTER-MAY-EXIST          VALUE '35'.
009200     05  BACKUP-FILE-STATUS       PIC X(02).
009300         88  BACKUP-FILE-OK               VALUE '00'.
009400     05  NEW-MASTER-STATUS        PIC X(02).
009500         88  NEW-MASTER-OK                VALUE '00'.
009600     05  OLD-MASTER-EOF-SW        PIC X     VALUE 'N'.
009700         88  OLD-MASTER-EOF               VALUE 'Y'.
009800    05  FILLER                   PIC X(05).
009900*---------------------------------------------------------------*
010000* BUILT OUTPUT LINE -- FOUR COMMA-SEPARATED COLUMNS, TRAILING
010100* SPACE-FILL.  WS-OUT-DESC-R IS THE REDEFINES USED TO TEST AND
010200* SET THE FIRST/LAST BYTE WHEN WRAPPING THE DESCRIPTION.
010300*---------------------------------------------------------------*
010400 01  WS-OUT-DESCRIPTION           PIC X(102).
010500 01  WS-OUT-DESC-R REDEFINES WS-OUT-DESCRIPTION.
010600     05  WS-OUT-DESC-BYTE OCCURS 102 TIMES   PIC X.
010700 77  WS-OUT-DESC-LEN              PIC S9(03) COMP.
010800 77  WS-DESC-TRIM-LEN             PIC S9(03) COMP.
010900*---------------------------------------------------------------*
011000* NAMES IN THE TABLE ARE ALSO LEFT-JUSTIFIED/SPACE-PADDED FIXED
011100* FIELDS, AND MAY CONTAIN EMBEDDED BLANKS (E.G. "HOME GOODS") --
011200* THE TRAILING-PAD LENGTH IS FOUND THE SAME WAY THE DESCRIPTION
011300* LENGTH IS, NOT BY A DELIMITED-BY-SPACE STRING CLAUSE, WHICH
011400* WOULD CUT THE NAME OFF AT ITS FIRST EMBEDDED BLANK.
011500*---------------------------------------------------------------*
011600 77  WS-NAME-TRIM-AREA            PIC X(30).
011700 77  WS-NAME-TRIM-WIDTH           PIC S9(03) COMP.
011800 77  WS-NAME-TRIM-LEN             PIC S9(03) COMP.
011900 77  WS-DEPT-NAME-LEN             PIC S9(03) COMP.
012000 77  WS-SUBCAT-NAME-LEN           PIC S9(03) COMP.
012100 77  WS-ITEM-NAME-LEN             PIC S9(03) COMP.
012200*---------------------------------------------------------------*
012300 01  WS-RUN-DATE-YYMMDD           PIC 9(06).
012400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
012500     05  WS-RUN-YY                PIC 99.
012600     05  WS-RUN-MM                PIC 99.
012700     05  WS-RUN-DD                PIC 99.
012800*---------------------------------------------------------------*
012900* SMALL SCRATCH TABLES HOLDING THE DEPARTMENT NAMES, AND THE
013000* DEPARTMENT/SUB-CATEGORY PAIRS, ALREADY WRITTEN -- THE TABLE IS
013100* NOT GROUPED BY CONTAINER, SO EACH ITEM IS CHECKED AGAINST THESE
013200* TO COUNT DISTINCT CONTAINERS FOR THE END-OF-RUN SUMMARY.
013300*---------------------------------------------------------------*
013400 77  WS-SEEN-DEPT-COUNT           PIC S9(05) COMP VALUE ZERO.
013500 01  WS-SEEN-DEPT-TABLE.
013600     05  WS-SEEN-DEPT             PIC X(20)
013700             OCCURS 1 TO 2000 TIMES
013800             DEPENDING ON WS-SEEN-DEPT-COUNT
013900             INDEXED BY SDP-IDX.
014000    05  FILLER                   PIC X(20).
014100 77  WS-SEEN-SUBCAT-COUNT         PIC S9(05) COMP VALUE ZERO.
014200 01  WS-SEEN-SUBCAT-TABLE.
014300     05  WS-SEEN-SUBCAT OCCURS 1 TO 2000 TIMES
014400             DEPENDING ON WS-SEEN-SUBCAT-COUNT
014500             INDEXED BY SSC-IDX.
014600         10  WS-SEEN-SUBCAT-DEPT       PIC X(20).
014700         10  WS-SEEN-SUBCAT-NAME       PIC X(20).
014800        10  FILLER                  PIC X(10).
014900 77  WS-DEPT-FOUND-SW             PIC X     VALUE 'N'.
015000     88  WS-DEPT-FOUND                       VALUE 'Y'.
015100 77  WS-SUBCAT-FOUND-SW           PIC X     VALUE 'N'.
015200     88  WS-SUBCAT-FOUND                     VALUE 'Y'.
015300*---------------------------------------------------------------*
015400     COPY INVCTL.
015500*===============================================================*
015600 LINKAGE SECTION.
015700     COPY INVTBL.
015800     COPY INVPARM.
015900*===============================================================*
016000 PROCEDURE DIVISION USING INVENTORY-TABLE-SIZE,
016100                           INVENTORY-TABLE,
016200                           ITEMS-WRITTEN-COUNT,
016300                           SUBCATS-WRITTEN-COUNT,
016400                           DEPTS-WRITTEN-COUNT.
016500*---------------------------------------------------------------*
016600 0000-MAIN-ROUTINE.
016700*---------------------------------------------------------------*
016800     MOVE ZERO TO ITEMS-WRITTEN-COUNT
016900                  SUBCATS-WRITTEN-COUNT
017000                  DEPTS-WRITTEN-COUNT
017100                  WS-SEEN-DEPT-COUNT
017200                  WS-SEEN-SUBCAT-COUNT.
017300     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
017400     DISPLAY 'INVSAVE - MASTER FILE SAVE STARTED '
017500              WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY.
017600     PERFORM 1000-BACKUP-MASTER-FILE.
017700     PERFORM 2000-WRITE-MASTER-FILE.
017800     GOBACK.
017900*---------------------------------------------------------------*
018000 1000-BACKUP-MASTER-FILE.
018100*---------------------------------------------------------------*
018200* 11/21/03 ED ACKERMAN - THE BACKUP FILE'S DATASET NAME (BASE
018300* NAME PLUS "_BAK" BEFORE THE EXTENSION) IS A CATALOGING
018400* CONVENTION CARRIED BY THE BAKFILE DD IN THE RUN JCL, THE SAME
018500* WAY MASTFILE'S DD POINTS AT THE REAL MASTER DATASET -- THIS
018600* SHOP DOES NOT BUILD DATASET NAMES INSIDE THE COBOL PROGRAM.
018700* THIS PARAGRAPH ONLY COPIES THE OLD MASTER CONTENT, LINE FOR
018800* LINE, ONTO WHATEVER THE BAKFILE DD RESOLVES TO, REPLACING ANY
018900* PRIOR BACKUP THE SAME WAY OPEN OUTPUT ALWAYS HAS.
019000*---------------------------------------------------------------*
019100     OPEN INPUT OLD-MASTER-FILE.
019200     IF NOT OLD-MASTER-OK
019300         DISPLAY 'INVSAVE - OLD MASTER OPEN FAILED, STATUS '
019400                  OLD-MASTER-STATUS
019500     ELSE
019600         OPEN OUTPUT BACKUP-FILE
019700         PERFORM 1100-READ-OLD-MASTER-LINE
019800         PERFORM 1200-COPY-ONE-LINE-TO-BACKUP
019900             UNTIL OLD-MASTER-EOF
020000         CLOSE OLD-MASTER-FILE
020100         CLOSE BACKUP-FILE
020200     END-IF.
020300*---------------------------------------------------------------*
020400 1100-READ-OLD-MASTER-LINE.
020500*---------------------------------------------------------------*
020600     READ OLD-MASTER-FILE
020700         AT END SET OLD-MASTER-EOF TO TRUE
020800     END-READ.
020900*---------------------------------------------------------------*
021000 1200-COPY-ONE-LINE-TO-BACKUP.
021100*---------------------------------------------------------------*
021200     MOVE OLD-MASTER-LINE TO BACKUP-LINE.
021300     WRITE BACKUP-LINE.
021400     PERFORM 1100-READ-OLD-MASTER-LINE.
021500*---------------------------------------------------------------*
021600 2000-WRITE-MASTER-FILE.
021700*---------------------------------------------------------------*
021800* NO HEADER ROW IS WRITTEN.  THE TABLE IS WALKED IN ITS OWN
021900* ARRAY ORDER, WHICH IS THE ORDER ITEMS WERE LOADED OR ADDED IN
022000* -- MERCHANDISING HAS NEVER ASKED FOR THE MASTER TO BE RE-SORTED
022100* BY DEPARTMENT OR SUB-CATEGORY ON THE WAY BACK OUT.
022200*---------------------------------------------------------------*
022300     OPEN OUTPUT NEW-MASTER-FILE.
022400     IF NOT NEW-MASTER-OK
022500         DISPLAY 'INVSAVE - NEW MASTER OPEN FAILED, STATUS '
022600                  NEW-MASTER-STATUS
022700     ELSE
022800         SET ITM-IDX TO 1
022900         PERFORM 2100-WRITE-ONE-ITEM-ROW
023000             VARYING ITM-IDX FROM 1 BY 1
023100             UNTIL ITM-IDX > INVENTORY-TABLE-SIZE
023200         CLOSE NEW-MASTER-FILE
023300     END-IF.
023400     IF WS-DIAGNOSTIC-SWITCH-ON
023500         DISPLAY 'INVSAVE - DIAGNOSTIC - ITEMS WRITTEN '
023600                  ITEMS-WRITTEN-COUNT ' SUBCATS '
023700                  SUBCATS-WRITTEN-COUNT ' DEPTS '
023800                  DEPTS-WRITTEN-COUNT
023900     END-IF.
024000*---------------------------------------------------------------*
024100 2100-WRITE-ONE-ITEM-ROW.
024200*---------------------------------------------------------------*
024300     MOVE TBL-DEPARTMENT-NAME (ITM-IDX)   TO DEPARTMENT-NAME.
024400     MOVE TBL-SUB-CATEGORY-NAME (ITM-IDX) TO SUB-CATEGORY-NAME.
024500     MOVE TBL-ITEM-NAME (ITM-IDX)         TO ITEM-NAME.
024600     MOVE TBL-ITEM-DESCRIPTION (ITM-IDX)  TO ITEM-DESCRIPTION.
024700     PERFORM 2150-FIND-NAME-LENGTHS.
024800     PERFORM 2200-WRAP-DESCRIPTION-QUOTES.
024900     PERFORM 2300-COUNT-DISTINCT-CONTAINERS.
025000     MOVE SPACES TO NEW-MASTER-LINE.
025100     STRING DEPARTMENT-NAME (1 : WS-DEPT-NAME-LEN)
025200                               DELIMITED BY SIZE ','
025300            SUB-CATEGORY-NAME (1 : WS-SUBCAT-NAME-LEN)
025400                               DELIMITED BY SIZE ','
025500            ITEM-NAME (1 : WS-ITEM-NAME-LEN)
025600                               DELIMITED BY SIZE ','
025700            WS-OUT-DESCRIPTION (1 : WS-OUT-DESC-LEN)
025800                               DELIMITED BY SIZE
025900            INTO NEW-MASTER-LINE
026000     END-STRING.
026100     WRITE NEW-MASTER-LINE.
026200     ADD 1 TO ITEMS-WRITTEN-COUNT.
026300*---------------------------------------------------------------*
026400 2150-FIND-NAME-LENGTHS.
026500*---------------------------------------------------------------*
026600     MOVE SPACES          TO WS-NAME-TRIM-AREA.
026700     MOVE DEPARTMENT-NAME TO WS-NAME-TRIM-AREA.
026800     MOVE 20               TO WS-NAME-TRIM-WIDTH.
026900     PERFORM 2160-FIND-NAME-TRIM-LEN.
027000     MOVE WS-NAME-TRIM-LEN TO WS-DEPT-NAME-LEN.
027100     MOVE SPACES            TO WS-NAME-TRIM-AREA.
027200     MOVE SUB-CATEGORY-NAME TO WS-NAME-TRIM-AREA.
027300     MOVE 20                TO WS-NAME-TRIM-WIDTH.
027400     PERFORM 2160-FIND-NAME-TRIM-LEN.
027500     MOVE WS-NAME-TRIM-LEN  TO WS-SUBCAT-NAME-LEN.
027600     MOVE SPACES    TO WS-NAME-TRIM-AREA.
027700     MOVE ITEM-NAME TO WS-NAME-TRIM-AREA.
027800     MOVE 30        TO WS-NAME-TRIM-WIDTH.
027900     PERFORM 2160-FIND-NAME-TRIM-LEN.
028000     MOVE WS-NAME-TRIM-LEN TO WS-ITEM-NAME-LEN.
028100*---------------------------------------------------------------*
028200 2160-FIND-NAME-TRIM-LEN.
028300*---------------------------------------------------------------*
028400* SAME TRAILING-PAD WALK-BACK AS 2210-FIND-DESCRIPTION-LENGTH,
028500* SHARED ACROSS ALL THREE NAME FIELDS SINCE THEY DIFFER ONLY IN
028600* WIDTH, NOT IN HOW THE REAL LENGTH IS FOUND.
028700*---------------------------------------------------------------*
028800     MOVE WS-NAME-TRIM-WIDTH TO WS-NAME-TRIM-LEN.
028900     PERFORM 2170-BACK-UP-NAME-TRIM-LEN
029000         UNTIL WS-NAME-TRIM-LEN = 0
029100            OR WS-NAME-TRIM-AREA (WS-NAME-TRIM-LEN : 1) NOT = SPACE.
029200*---------------------------------------------------------------*
029300 2170-BACK-UP-NAME-TRIM-LEN.
029400*---------------------------------------------------------------*
029500     SUBTRACT 1 FROM WS-NAME-TRIM-LEN.
029600*---------------------------------------------------------------*
029700 2200-WRAP-DESCRIPTION-QUOTES.
029800*---------------------------------------------------------------*
029900* ON SAVE, A DESCRIPTION NOT ALREADY QUOTE-WRAPPED GETS ONE
030000* LEADING AND ONE TRAILING QUOTE ADDED -- THE INVERSE OF
030100* INVLOAD'S 2300-STRIP-DESCRIPTION-QUOTES.
030200*---------------------------------------------------------------*
030300     MOVE ZERO   TO WS-DESC-TRIM-LEN.
030400     MOVE SPACES TO WS-OUT-DESCRIPTION.
030500     PERFORM 2210-FIND-DESCRIPTION-LENGTH.
030600     IF WS-DESC-TRIM-LEN > 0
030700        AND ITEM-DESC-BYTES (1) IS QUOTE-BYTE-CLASS
030800        AND ITEM-DESC-BYTES (WS-DESC-TRIM-LEN) IS QUOTE-BYTE-CLASS
030900         MOVE ITEM-DESCRIPTION (1 : WS-DESC-TRIM-LEN)
031000              TO WS-OUT-DESCRIPTION
031100         MOVE WS-DESC-TRIM-LEN TO WS-OUT-DESC-LEN
031200     ELSE
031300         MOVE '"'                TO WS-OUT-DESC-BYTE (1)
031400         MOVE ITEM-DESCRIPTION (1 : WS-DESC-TRIM-LEN)
031500              TO WS-OUT-DESCRIPTION (2 : WS-DESC-TRIM-LEN)
031600         COMPUTE WS-OUT-DESC-LEN = WS-DESC-TRIM-LEN + 2
031700         MOVE '"' TO WS-OUT-DESC-BYTE (WS-OUT-DESC-LEN)
031800     END-IF.
031900*---------------------------------------------------------------*
032000 2210-FIND-DESCRIPTION-LENGTH.
032100*---------------------------------------------------------------*
032200* DESCRIPTIONS IN THE TABLE ARE ALREADY LEFT-JUSTIFIED AND
032300* SPACE-PADDED BY INVLOAD/INVUPDT, SO THE LENGTH IS JUST THE
032400* LAST NON-BLANK BYTE POSITION, WALKED FROM THE END.
032500*---------------------------------------------------------------*
032600     MOVE 100 TO WS-DESC-TRIM-LEN.
032700     PERFORM 2220-BACK-UP-DESC-LEN
032800         UNTIL WS-DESC-TRIM-LEN = 0
032900            OR ITEM-DESC-BYTES (WS-DESC-TRIM-LEN) NOT = SPACE.
033000*---------------------------------------------------------------*
033100 2220-BACK-UP-DESC-LEN.
033200*---------------------------------------------------------------*
033300     SUBTRACT 1 FROM WS-DESC-TRIM-LEN.
033400*---------------------------------------------------------------*
033500 2300-COUNT-DISTINCT-CONTAINERS.
033600*---------------------------------------------------------------*
033700     PERFORM 2310-FIND-DEPT-SEEN.
033800     IF NOT WS-DEPT-FOUND
033900         ADD 1 TO WS-SEEN-DEPT-COUNT
034000         MOVE DEPARTMENT-NAME TO WS-SEEN-DEPT (WS-SEEN-DEPT-COUNT)
034100         ADD 1 TO DEPTS-WRITTEN-COUNT
034200     END-IF.
034300     PERFORM 2320-FIND-SUBCAT-SEEN.
034400     IF NOT WS-SUBCAT-FOUND
034500         ADD 1 TO WS-SEEN-SUBCAT-COUNT
034600         MOVE DEPARTMENT-NAME
034700              TO WS-SEEN-SUBCAT-DEPT (WS-SEEN-SUBCAT-COUNT)
034800         MOVE SUB-CATEGORY-NAME
034900              TO WS-SEEN-SUBCAT-NAME (WS-SEEN-SUBCAT-COUNT)
035000         ADD 1 TO SUBCATS-WRITTEN-COUNT
035100     END-IF.
035200*---------------------------------------------------------------*
035300 2310-FIND-DEPT-SEEN.
035400*---------------------------------------------------------------*
035500     MOVE 'N' TO WS-DEPT-FOUND-SW.
035600     SET SDP-IDX TO 1.
035700     IF WS-SEEN-DEPT-COUNT > 0
035800         SEARCH WS-SEEN-DEPT
035900             AT END
036000                 CONTINUE
036100             WHEN WS-SEEN-DEPT (SDP-IDX) = DEPARTMENT-NAME
036200                 MOVE 'Y' TO WS-DEPT-FOUND-SW
036300         END-SEARCH
036400     END-IF.
036500*---------------------------------------------------------------*
036600 2320-FIND-SUBCAT-SEEN.
036700*---------------------------------------------------------------*
036800     MOVE 'N' TO WS-SUBCAT-FOUND-SW.
036900     SET SSC-IDX TO 1.
037000     IF WS-SEEN-SUBCAT-COUNT > 0
037100         SEARCH WS-SEEN-SUBCAT
037200             AT END
037300                 CONTINUE
037400             WHEN WS-SEEN-SUBCAT-DEPT (SSC-IDX) = DEPARTMENT-NAME
037500              AND WS-SEEN-SUBCAT-NAME (SSC-IDX) = SUB-CATEGORY-NAME
037600                 MOVE 'Y' TO WS-SUBCAT-FOUND-SW
037700         END-SEARCH
037800     END-IF.
037900*---------------------------------------------------------------*
