000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    INVLOAD
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/88 DAVID QUINTERO  CREATED FOR THE INVENTORY MAINTENANCE
000900*                          REWRITE.  CALLED BY INVMAINT TO LOAD
001000*                          THE CSV MASTER FILE INTO THE TABLE.
001100* 09/14/91 R STANFORD      ADDED DUPLICATE-KEY CHECK ON LOAD --
001200*                          MERCHANDISING HAD TWO ROWS FOR THE
001300*                          SAME ITEM UNDER ONE SUB-CATEGORY AND
001400*                          THE OLD LOAD JUST TOOK THE LAST ONE.
001500* 06/30/98 T OKONKWO       Y2K REVIEW - NO DATE FIELDS IN THE
001600*                          MASTER RECORD, NO CHANGE REQUIRED.
001700* 11/21/03 ED ACKERMAN     CR5519 - REJECT THE ROW AND ABEND THE  CR5519
001800*                          LOAD ON A BAD FIELD COUNT INSTEAD OF   CR5519
001900*                          SILENTLY DEFAULT-FILLING IT.           CR5519
002000*---------------------------------------------------------------* CR5519
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    INVLOAD.
002300 AUTHOR.        DAVID QUINTERO.
002400 INSTALLATION.  MERCHANDISING SYSTEMS.
002500 DATE-WRITTEN.  03/02/88.
002600 DATE-COMPILED.
002700 SECURITY.      NON-CONFIDENTIAL.
002800*===============================================================*
002900 ENVIRONMENT DIVISION.
003000*---------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*---------------------------------------------------------------*
003300 SOURCE-COMPUTER.  IBM-3096.
003400 OBJECT-COMPUTER.  IBM-3096.
003500 SPECIAL-NAMES.
003600     CLASS NUMERIC-DIGIT-CLASS IS '0' THRU '9'
003700     UPSI-0 ON  STATUS IS WS-DIAGNOSTIC-SWITCH-ON
003800            OFF STATUS IS WS-DIAGNOSTIC-SWITCH-OFF.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT MASTER-FILE ASSIGN TO MASTFILE
004400       ORGANIZATION IS SEQUENTIAL
004500       FILE STATUS  IS MASTER-FILE-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 FILE SECTION.
005000*---------------------------------------------------------------*
005100* THE MASTER FILE IS FREE-FORM CSV TEXT, NOT A FIXED LAYOUT, SO
005200* THE FD RECORD IS JUST A RAW LINE.  INVREC IS THE FIXED-WIDTH
005300* VIEW WE BUILD FROM IT BELOW.
005400*---------------------------------------------------------------*
005500 FD  MASTER-FILE
005600         RECORDING MODE IS F.
005700 01  MASTER-CSV-LINE             PIC X(200).
005800*===============================================================*
005900 WORKING-STORAGE SECTION.
006000*---------------------------------------------------------------*
006100* CURRENT ROW BUILT FROM THE MASTER FILE -- SAME LAYOUT INVMAINT
006200* PASSES ITEMS AROUND IN.
006300*---------------------------------------------------------------*
006400     COPY INVREC.
006500*---------------------------------------------------------------*
006600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006700     05  MASTER-FILE-STATUS       PIC X(02).
006800         88  MASTER-FILE-OK               VALUE '00'.
006900         88  MASTER-FILE-MAY-EXIST         VALUE '35'.
007000     05  MASTER-EOF-SW             PIC X     VALUE 'N'.
007100         88  MASTER-EOF                     VALUE 'Y'.
007200     05  WS-ITEM-FOUND-SW          PIC X     VALUE 'N'.
007300         88  WS-ITEM-FOUND                  VALUE 'Y'.
007400     05  FILLER                   PIC X(05).
007500*---------------------------------------------------------------*
007600* RAW SPLIT FIELDS -- ONE EXTRA SLOT SO A ROW WITH MORE THAN 4
007700* COMMA-DELIMITED FIELDS IS DETECTABLE RATHER THAN SILENTLY
007800* TRUNCATED.
007900*---------------------------------------------------------------*
008000 01  WS-RAW-FIELDS.
008100     05  WS-RAW-DEPARTMENT        PIC X(100).
008200     05  WS-RAW-SUBCATEGORY       PIC X(100).
008300     05  WS-RAW-ITEM-NAME         PIC X(100).
008400     05  WS-RAW-DESCRIPTION       PIC X(100).
008500     05  WS-RAW-EXTRA-FIELD       PIC X(100).
008600     05  FILLER                   PIC X(10).
008700 77  WS-SPLIT-FIELD-COUNT         PIC S9(03) COMP VALUE ZERO.
008800*---------------------------------------------------------------*
008900* GENERAL PURPOSE TRIM WORK AREA -- SHARED BY ALL FOUR FIELDS.
009000*---------------------------------------------------------------*
009100 77  WS-TRIM-AREA                 PIC X(100).
009200 77  WS-TRIM-RESULT               PIC X(100).
009300 77  WS-TRIM-LEAD-POS             PIC S9(03) COMP.
009400 77  WS-TRIM-TRAIL-POS            PIC S9(03) COMP.
009500 77  WS-TRIM-LEN                  PIC S9(03) COMP.
009600 77  WS-DESC-TRIM-LEN             PIC S9(03) COMP.
009700*---------------------------------------------------------------*
009800* HOUSE RUN-DATE STAMP, SPLIT OUT VIA REDEFINES FOR THE OPEN-FILE
009900* BANNER.
010000*---------------------------------------------------------------*
010100 01  WS-RUN-DATE-YYMMDD            PIC 9(06).
010200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
010300     05  WS-RUN-YY                 PIC 99.
010400     05  WS-RUN-MM                 PIC 99.
010500     05  WS-RUN-DD                 PIC 99.
010600*---------------------------------------------------------------*
010700* LOCAL SCRATCH SUBSCRIPTS AND SWITCHES ONLY -- THE TABLE ITSELF
010800* AND THE RETURN STATUS/COUNTER ARE LINKAGE ITEMS BELOW, OWNED BY
010900* THE CALLER, SAME AS UNEMREAD WORKS DIRECTLY AGAINST THE
011000* CALLER'S RECORD-TABLE RATHER THAN A LOCAL COPY.
011100*---------------------------------------------------------------*
011200     COPY INVCTL.
011300*===============================================================*
011400 LINKAGE SECTION.
011500     COPY INVTBL.
011600     COPY INVPARM.
011700*===============================================================*
011800 PROCEDURE DIVISION USING INVENTORY-TABLE-SIZE,
011900                           INVENTORY-TABLE,
012000                           INVENTORY-STATUS-CODE,
012100                           ITEMS-LOADED-COUNT.
012200*---------------------------------------------------------------*
012300 0000-MAIN-ROUTINE.
012400*---------------------------------------------------------------*
012500     MOVE '00'   TO INVENTORY-STATUS-CODE.
012600     MOVE ZERO   TO ITEMS-LOADED-COUNT.
012700     PERFORM 1000-OPEN-MASTER-FILE.
012800     IF MASTER-FILE-OK
012900         IF NOT MASTER-EOF
013000             PERFORM 8000-READ-MASTER-RECORD
013100         END-IF
013200         PERFORM 2000-PROCESS-MASTER-RECORD
013300             THRU 2000-PROCESS-MASTER-RECORD-EXIT
013400             UNTIL MASTER-EOF
013500                OR INVENTORY-STATUS-CODE NOT = '00'
013600     ELSE
013700         SET CORRUPT-DATA-FOUND TO TRUE
013800     END-IF.
013900     PERFORM 3000-CLOSE-MASTER-FILE.
014000     GOBACK.
014100*---------------------------------------------------------------*
014200 1000-OPEN-MASTER-FILE.
014300*---------------------------------------------------------------*
014400     OPEN INPUT MASTER-FILE.
014500     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
014600     DISPLAY 'INVLOAD - MASTER FILE LOAD STARTED '
014700              WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY.
014800     IF NOT MASTER-FILE-OK
014900         DISPLAY 'INVLOAD - MASTER FILE OPEN FAILED, STATUS '
015000                  MASTER-FILE-STATUS
015100     ELSE
015200         PERFORM 1100-SKIP-MASTER-HEADER-ROW
015300     END-IF.
015400*---------------------------------------------------------------*
015500 1100-SKIP-MASTER-HEADER-ROW.
015600*---------------------------------------------------------------*
015700* ROW 1 OF THE MASTER CSV IS A COLUMN-HEADING ROW (DEPARTMENT,
015800* SUBCATEGORY, ITEMNAME, ITEMDESCRIPTION), NOT A DATA ROW.  READ
015900* AND THROW IT AWAY HERE, BEFORE 0000-MAIN-ROUTINE PRIMES THE
016000* READ-AHEAD LOOP ON THE FIRST REAL DATA ROW -- OTHERWISE THE
016100* HEADING TEXT UNSTRINGS LIKE ANY OTHER ROW AND LOADS AS A BOGUS
016200* ITEM.
016300*---------------------------------------------------------------*
016400     PERFORM 8000-READ-MASTER-RECORD.
016500*---------------------------------------------------------------*
016600 2000-PROCESS-MASTER-RECORD.
016700*---------------------------------------------------------------*
016800     PERFORM 2100-SPLIT-MASTER-ROW.
016900     IF INVENTORY-STATUS-CODE NOT = '00'
017000         GO TO 2000-PROCESS-MASTER-RECORD-EXIT
017100     END-IF.
017200     PERFORM 2200-STRIP-ROW-FIELDS.
017300     PERFORM 2300-STRIP-DESCRIPTION-QUOTES.
017400     PERFORM 2400-ADD-ITEM-TO-TABLE.
017500*---------------------------------------------------------------*
017600 2000-PROCESS-MASTER-RECORD-EXIT.
017700*---------------------------------------------------------------*
017800     IF INVENTORY-STATUS-CODE = '00'
017900         PERFORM 8000-READ-MASTER-RECORD
018000     END-IF.
018100*---------------------------------------------------------------*
018200 2100-SPLIT-MASTER-ROW.
018300*---------------------------------------------------------------*
018400     MOVE ZERO      TO WS-SPLIT-FIELD-COUNT.
018500     MOVE SPACES    TO WS-RAW-FIELDS.
018600     UNSTRING MASTER-CSV-LINE DELIMITED BY ','
018700         INTO WS-RAW-DEPARTMENT, WS-RAW-SUBCATEGORY,
018800              WS-RAW-ITEM-NAME, WS-RAW-DESCRIPTION,
018900              WS-RAW-EXTRA-FIELD
019000         TALLYING IN WS-SPLIT-FIELD-COUNT
019100     END-UNSTRING.
019200     IF WS-SPLIT-FIELD-COUNT NOT = 4
019300         PERFORM 9900-SIGNAL-CORRUPT-DATA
019400     END-IF.
019500*---------------------------------------------------------------*
019600 2200-STRIP-ROW-FIELDS.
019700*---------------------------------------------------------------*
019800     MOVE WS-RAW-DEPARTMENT  TO WS-TRIM-AREA.
019900     PERFORM 8100-TRIM-FIELD.
020000     MOVE WS-TRIM-RESULT     TO DEPARTMENT-NAME.
020100     MOVE WS-RAW-SUBCATEGORY TO WS-TRIM-AREA.
020200     PERFORM 8100-TRIM-FIELD.
020300     MOVE WS-TRIM-RESULT     TO SUB-CATEGORY-NAME.
020400     MOVE WS-RAW-ITEM-NAME   TO WS-TRIM-AREA.
020500     PERFORM 8100-TRIM-FIELD.
020600     MOVE WS-TRIM-RESULT     TO ITEM-NAME.
020700     MOVE WS-RAW-DESCRIPTION TO WS-TRIM-AREA.
020800     PERFORM 8100-TRIM-FIELD.
020900     MOVE WS-TRIM-RESULT     TO ITEM-DESCRIPTION.
021000     MOVE WS-TRIM-LEN        TO WS-DESC-TRIM-LEN.
021100*---------------------------------------------------------------*
021200 2300-STRIP-DESCRIPTION-QUOTES.
021300*---------------------------------------------------------------*
021400* ON LOAD, A DESCRIPTION WRAPPED IN DOUBLE QUOTES HAS THE QUOTES
021500* REMOVED -- SAME RULE ON BOTH ENDS, LENGTH MUST BE AT LEAST 2.
021600*---------------------------------------------------------------*
021700     IF WS-DESC-TRIM-LEN NOT < 2
021800        AND ITEM-DESC-BYTES (1) = '"'
021900        AND ITEM-DESC-BYTES (WS-DESC-TRIM-LEN) = '"'
022000         IF WS-DESC-TRIM-LEN = 2
022100             MOVE SPACES TO ITEM-DESCRIPTION
022200             MOVE ZERO   TO WS-DESC-TRIM-LEN
022300         ELSE
022400             MOVE ITEM-DESCRIPTION (2 : WS-DESC-TRIM-LEN - 2)
022500                          TO WS-TRIM-AREA
022600             MOVE SPACES TO ITEM-DESCRIPTION
022700             MOVE WS-TRIM-AREA (1 : WS-DESC-TRIM-LEN - 2)
022800                          TO ITEM-DESCRIPTION
022900             SUBTRACT 2  FROM WS-DESC-TRIM-LEN
023000         END-IF
023100     END-IF.
023200*---------------------------------------------------------------*
023300 2400-ADD-ITEM-TO-TABLE.
023400*---------------------------------------------------------------*
023500     PERFORM 8200-FIND-ITEM-IN-TABLE.
023600     IF WS-ITEM-FOUND
023700         PERFORM 9910-SIGNAL-DUPLICATE-KEY
023800     ELSE
023900         IF INVENTORY-TABLE-SIZE NOT < INVENTORY-TABLE-MAX
024000             PERFORM 9930-SIGNAL-TABLE-FULL
024100         ELSE
024200             ADD 1 TO INVENTORY-TABLE-SIZE
024300             MOVE INVENTORY-RECORD
024400                  TO TBL-INVENTORY-ITEM (INVENTORY-TABLE-SIZE)
024500             ADD 1 TO ITEMS-LOADED-COUNT
024600         END-IF
024700     END-IF.
024800*---------------------------------------------------------------*
024900 3000-CLOSE-MASTER-FILE.
025000*---------------------------------------------------------------*
025100     CLOSE MASTER-FILE.
025200*---------------------------------------------------------------*
025300 8000-READ-MASTER-RECORD.
025400*---------------------------------------------------------------*
025500     READ MASTER-FILE
025600         AT END SET MASTER-EOF TO TRUE
025700     END-READ.
025800*---------------------------------------------------------------*
025900 8100-TRIM-FIELD.
026000*---------------------------------------------------------------*
026100* STRIPS LEADING/TRAILING SPACES FROM WS-TRIM-AREA INTO
026200* WS-TRIM-RESULT.  NO INTRINSIC FUNCTIONS ON THIS COMPILER, SO
026300* THIS SHOP WALKS THE FIELD ONE BYTE AT A TIME.
026400*---------------------------------------------------------------*
026500     MOVE SPACES TO WS-TRIM-RESULT.
026600     MOVE ZERO   TO WS-TRIM-LEN.
026700     MOVE 1      TO WS-TRIM-LEAD-POS.
026800     PERFORM 8110-ADVANCE-LEAD-POS
026900         UNTIL WS-TRIM-LEAD-POS > 100
027000            OR WS-TRIM-AREA (WS-TRIM-LEAD-POS : 1) NOT = SPACE.
027100     MOVE 100    TO WS-TRIM-TRAIL-POS.
027200     PERFORM 8120-BACK-UP-TRAIL-POS
027300         UNTIL WS-TRIM-TRAIL-POS < WS-TRIM-LEAD-POS
027400            OR WS-TRIM-AREA (WS-TRIM-TRAIL-POS : 1) NOT = SPACE.
027500     IF WS-TRIM-TRAIL-POS NOT < WS-TRIM-LEAD-POS
027600         MOVE WS-TRIM-AREA (WS-TRIM-LEAD-POS :
027700                  WS-TRIM-TRAIL-POS - WS-TRIM-LEAD-POS + 1)
027800              TO WS-TRIM-RESULT
027900         COMPUTE WS-TRIM-LEN =
028000                  WS-TRIM-TRAIL-POS - WS-TRIM-LEAD-POS + 1
028100     END-IF.
028200*---------------------------------------------------------------*
028300 8110-ADVANCE-LEAD-POS.
028400*---------------------------------------------------------------*
028500     ADD 1 TO WS-TRIM-LEAD-POS.
028600*---------------------------------------------------------------*
028700 8120-BACK-UP-TRAIL-POS.
028800*---------------------------------------------------------------*
028900     SUBTRACT 1 FROM WS-TRIM-TRAIL-POS.
029000*---------------------------------------------------------------*
029100 8200-FIND-ITEM-IN-TABLE.
029200*---------------------------------------------------------------*
029300* SEQUENTIAL SEARCH -- THE TABLE IS NOT KEPT IN KEY ORDER, SO
029400* SEARCH ALL DOES NOT APPLY HERE.
029500*---------------------------------------------------------------*
029600     MOVE 'N' TO WS-ITEM-FOUND-SW.
029700     SET ITM-IDX TO 1.
029800     IF INVENTORY-TABLE-SIZE > 0
029900         SEARCH TBL-INVENTORY-ITEM
030000             AT END
030100                 CONTINUE
030200             WHEN TBL-DEPARTMENT-NAME (ITM-IDX) = DEPARTMENT-NAME
030300              AND TBL-SUB-CATEGORY-NAME (ITM-IDX)
030400                           = SUB-CATEGORY-NAME
030500              AND TBL-ITEM-NAME (ITM-IDX) = ITEM-NAME
030600                 MOVE 'Y' TO WS-ITEM-FOUND-SW
030700         END-SEARCH
030800     END-IF.
030900*---------------------------------------------------------------*
031000 9900-SIGNAL-CORRUPT-DATA.
031100*---------------------------------------------------------------*
031200     SET CORRUPT-DATA-FOUND TO TRUE.
031300     DISPLAY 'INVLOAD - CORRUPT DATA ON MASTER FILE ROW, '
031400              'LOAD ABENDED'.
031500*---------------------------------------------------------------*
031600 9910-SIGNAL-DUPLICATE-KEY.
031700*---------------------------------------------------------------*
031800     SET DUPLICATE-KEY-FOUND TO TRUE.
031900     DISPLAY 'INVLOAD - DUPLICATE ITEM KEY ON MASTER FILE, '
032000              'LOAD ABENDED - ' ITEM-NAME.
032100*---------------------------------------------------------------*
032200 9930-SIGNAL-TABLE-FULL.
032300*---------------------------------------------------------------*
032400     SET CORRUPT-DATA-FOUND TO TRUE.
032500     DISPLAY 'INVLOAD - INVENTORY TABLE FULL, LOAD ABENDED'.
032600*---------------------------------------------------------------*
