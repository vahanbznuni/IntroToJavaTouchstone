000100*---------------------------------------------------------------*
000200* COPYBOOK NAME:   INVREC
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/88 DAVID QUINTERO  CREATED - MASTER INVENTORY ROW LAYOUT
000900*                          FOR THE CSV-BASED ITEM FILE.
001000* 09/14/91 R STANFORD      ADDED ITEM-DESC-BYTES REDEFINES SO THE
001100*                          LOAD/SAVE QUOTE LOGIC CAN TEST ANY ONE
001200*                          BYTE OF THE DESCRIPTION DIRECTLY
001300*                          INSTEAD OF UNSTRINGING IT APART.
001400* 06/30/98 T OKONKWO       Y2K REVIEW - NO DATE FIELDS ON THIS
001500*                          RECORD, NO CHANGE REQUIRED.
001600* 11/21/03 ED ACKERMAN     CR5519 - WIDENED FILLER TO ROUND THE   CR5519
001700*                          RECORD TO 180 BYTES FOR THE NEW TAPE   CR5519
001800*                          STAGING JOB.                           CR5519
001900*---------------------------------------------------------------*
002000* ONE ROW OF THE MASTER INVENTORY FILE.  THE KEY IS THE COMBINED
002100* DEPARTMENT-NAME / SUB-CATEGORY-NAME / ITEM-NAME, UNIQUE WITHIN
002200* (DEPARTMENT-NAME, SUB-CATEGORY-NAME) ONLY -- NOT ACROSS THE
002300* WHOLE FILE.  ON DISK THE ROW IS COMMA DELIMITED TEXT; THIS
002400* LAYOUT IS THE FIXED-WIDTH, TRIMMED, IN-MEMORY VIEW BUILT BY
002500* INVLOAD AND WRITTEN BACK OUT BY INVSAVE.
002600*---------------------------------------------------------------*
002700 01  INVENTORY-RECORD.
002800     05  DEPARTMENT-NAME             PIC X(20).
002900     05  SUB-CATEGORY-NAME           PIC X(20).
003000     05  ITEM-NAME                   PIC X(30).
003100     05  ITEM-DESCRIPTION            PIC X(100).
003200     05  ITEM-DESC-BYTES REDEFINES ITEM-DESCRIPTION
003300                                     PIC X OCCURS 100 TIMES.
003400     05  FILLER                      PIC X(10).
003500*---------------------------------------------------------------*
