000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    INVUPDT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/88 DAVID QUINTERO  CREATED - APPLIES ONE MAINTENANCE
000900*                          TRANSACTION (ADD/RENAME/REDESCRIBE/
001000*                          DELETE) TO THE INVENTORY TABLE.
001100*                          REPLACES THE OLD INTERACTIVE MENU.
001200* 09/14/91 R STANFORD      ADDED NOT-FOUND SKIP FOR SETNAM AND
001300*                          SETDSC -- THE OLD SCREEN VERSION ONLY
001400*                          EVER OPERATED ON AN ITEM ALREADY ON
001500*                          DISPLAY, SO THIS IS NEW DEFENSIVE CODE.
001600* 06/30/98 T OKONKWO       Y2K REVIEW - NO DATE FIELDS ON THIS
001700*                          TRANSACTION, NO CHANGE REQUIRED.
001800* 11/21/03 ED ACKERMAN     CR5519 - DELETE NO LONGER WALKS A      CR5519
001900*                          SEPARATE SUB-CATEGORY/DEPARTMENT       CR5519
002000*                          TABLE TO CLEAN UP EMPTY CONTAINERS --  CR5519
002100*                          SEE THE NOTE AT 4000-DELETE-ITEM.      CR5519
002200*---------------------------------------------------------------*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    INVUPDT.
002500 AUTHOR.        DAVID QUINTERO.
002600 INSTALLATION.  MERCHANDISING SYSTEMS.
002700 DATE-WRITTEN.  03/02/88.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER.  IBM-3096.
003600 OBJECT-COMPUTER.  IBM-3096.
003700 SPECIAL-NAMES.
003800     CLASS VALID-TRAN-CODE-CLASS IS 'A' THRU 'Z'
003900     UPSI-0 ON  STATUS IS WS-DIAGNOSTIC-SWITCH-ON
004000            OFF STATUS IS WS-DIAGNOSTIC-SWITCH-OFF.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*    NO FILES -- INVUPDT WORKS ONLY AGAINST THE TABLE PASSED IN.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004900*---------------------------------------------------------------*
005000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005100     05  WS-ITEM-FOUND-SW          PIC X     VALUE 'N'.
005200         88  WS-ITEM-FOUND                   VALUE 'Y'.
005300     05  FILLER                    PIC X(05).
005400*---------------------------------------------------------------*
005500* FIRST-BYTE VIEW OF THE INCOMING TRAN-CODE, USED TO CATCH A
005600* TRANSACTION FILE THAT GOT OUT OF SYNC WITH THE RECORD LAYOUT
005700* (BINARY GARBAGE IN THE CODE FIELD) BEFORE IT EVER REACHES THE
005800* EVALUATE BELOW.
005900*---------------------------------------------------------------*
006000 01  WS-TRAN-CODE-COPY              PIC X(6).
006100 01  WS-TRAN-CODE-BYTES REDEFINES WS-TRAN-CODE-COPY.
006200     05  WS-TRAN-CODE-FIRST-BYTE    PIC X.
006300     05  FILLER                     PIC X(5).
006400*---------------------------------------------------------------*
006500 01  WS-RUN-DATE-YYMMDD             PIC 9(06).
006600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
006700     05  WS-RUN-YY                  PIC 99.
006800     05  WS-RUN-MM                  PIC 99.
006900     05  WS-RUN-DD                  PIC 99.
007000*---------------------------------------------------------------*
007100* LOCAL SCRATCH SUBSCRIPTS ONLY -- THE TRANSACTION, THE TABLE AND
007200* THE RETURN STATUS ARE LINKAGE ITEMS BELOW, OWNED BY INVMAINT,
007300* SAME AS INVLOAD WORKS DIRECTLY AGAINST THE CALLER'S TABLE.
007400*---------------------------------------------------------------*
007500     COPY INVCTL.
007600*===============================================================*
007700 LINKAGE SECTION.
007800     COPY TRANREC.
007900     COPY INVTBL.
008000 01  TRAN-STATUS-CODE                PIC X(02).
008100     88  TRAN-APPLIED                       VALUE '00'.
008200     88  TRAN-SKIPPED-NOT-FOUND             VALUE '92'.
008300     88  TRAN-REJECTED-DUPLICATE            VALUE '91'.
008400*===============================================================*
008500 PROCEDURE DIVISION USING TRANSACTION-RECORD,
008600                           INVENTORY-TABLE-SIZE,
008700                           INVENTORY-TABLE,
008800                           TRAN-STATUS-CODE.
008900*---------------------------------------------------------------*
009000 0000-MAIN-ROUTINE.
009100*---------------------------------------------------------------*
009200     SET TRAN-APPLIED TO TRUE.
009300     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
009400     MOVE TRAN-CODE TO WS-TRAN-CODE-COPY.
009500     IF WS-TRAN-CODE-FIRST-BYTE NOT VALID-TRAN-CODE-CLASS
009600         IF WS-DIAGNOSTIC-SWITCH-ON
009700             DISPLAY 'INVUPDT - DIAGNOSTIC - TRAN-CODE FIRST '
009800                      'BYTE NOT ALPHABETIC - ' TRAN-CODE
009900         END-IF
010000     END-IF.
010100     EVALUATE TRUE
010200         WHEN TRAN-ADD-ITEM
010300             PERFORM 1000-ADD-ITEM
010400         WHEN TRAN-RENAME-ITEM
010500             PERFORM 2000-RENAME-ITEM
010600         WHEN TRAN-SET-DESCRIPTION
010700             PERFORM 3000-SET-DESCRIPTION
010800         WHEN TRAN-DELETE-ITEM
010900             PERFORM 4000-DELETE-ITEM
011000         WHEN OTHER
011100             DISPLAY 'INVUPDT - UNKNOWN TRAN-CODE, SKIPPED - '
011200                      TRAN-CODE ' ON ' WS-RUN-MM '/' WS-RUN-DD
011300                      '/' WS-RUN-YY
011400             SET TRAN-SKIPPED-NOT-FOUND TO TRUE
011500     END-EVALUATE.
011600     GOBACK.
011700*---------------------------------------------------------------*
011800 1000-ADD-ITEM.
011900*---------------------------------------------------------------*
012000* SAME DUPLICATE CHECK THE LOAD PHASE USES -- ADD IS REJECTED,
012100* NOT OVERWRITTEN, WHEN THE NAME IS ALREADY THERE.
012200*---------------------------------------------------------------*
012300     PERFORM 8000-FIND-ITEM-IN-TABLE.
012400     IF WS-ITEM-FOUND
012500         SET TRAN-REJECTED-DUPLICATE TO TRUE
012600         DISPLAY 'INVUPDT - ADDITM REJECTED, DUPLICATE KEY - '
012700                  ITEM-NAME
012800     ELSE
012900         IF INVENTORY-TABLE-SIZE NOT < INVENTORY-TABLE-MAX
013000             DISPLAY 'INVUPDT - ADDITM REJECTED, TABLE FULL - '
013100                      ITEM-NAME
013200             SET TRAN-REJECTED-DUPLICATE TO TRUE
013300         ELSE
013400             ADD 1 TO INVENTORY-TABLE-SIZE
013500             MOVE DEPARTMENT-NAME    TO
013600                  TBL-DEPARTMENT-NAME (INVENTORY-TABLE-SIZE)
013700             MOVE SUB-CATEGORY-NAME  TO
013800                  TBL-SUB-CATEGORY-NAME (INVENTORY-TABLE-SIZE)
013900             MOVE ITEM-NAME          TO
014000                  TBL-ITEM-NAME (INVENTORY-TABLE-SIZE)
014100             MOVE NEW-VALUE          TO
014200                  TBL-ITEM-DESCRIPTION (INVENTORY-TABLE-SIZE)
014300         END-IF
014400     END-IF.
014500*---------------------------------------------------------------*
014600 2000-RENAME-ITEM.
014700*---------------------------------------------------------------*
014800     PERFORM 8000-FIND-ITEM-IN-TABLE.
014900     IF WS-ITEM-FOUND
015000         MOVE NEW-VALUE TO
015100              TBL-ITEM-NAME (INVENTORY-SCAN-INDEX)
015200     ELSE
015300         SET TRAN-SKIPPED-NOT-FOUND TO TRUE
015400         DISPLAY 'INVUPDT - SETNAM SKIPPED, ITEM NOT FOUND - '
015500                  ITEM-NAME
015600     END-IF.
015700*---------------------------------------------------------------*
015800 3000-SET-DESCRIPTION.
015900*---------------------------------------------------------------*
016000     PERFORM 8000-FIND-ITEM-IN-TABLE.
016100     IF WS-ITEM-FOUND
016200         MOVE NEW-VALUE TO
016300              TBL-ITEM-DESCRIPTION (INVENTORY-SCAN-INDEX)
016400     ELSE
016500         SET TRAN-SKIPPED-NOT-FOUND TO TRUE
016600         DISPLAY 'INVUPDT - SETDSC SKIPPED, ITEM NOT FOUND - '
016700                  ITEM-NAME
016800     END-IF.
016900*---------------------------------------------------------------*
017000 4000-DELETE-ITEM.
017100*---------------------------------------------------------------*
017200* 11/21/03 ED ACKERMAN - THE TABLE HOLDS ITEMS ONLY, NOT A
017300* SEPARATE SUB-CATEGORY OR DEPARTMENT ROW, SO THERE IS NOTHING
017400* TO CLEAN UP HERE ONCE THE LAST ITEM UNDER A SUB-CATEGORY OR
017500* DEPARTMENT IS GONE -- THE SUB-CATEGORY/DEPARTMENT SIMPLY NO
017600* LONGER APPEARS IN THE TABLE.  PER CR5519 THIS REPLACES THE      CR5519
017700* OLD TWO-LEVEL CLEANUP WALK.                                     CR5519
017800*---------------------------------------------------------------* CR5519
017900     PERFORM 8000-FIND-ITEM-IN-TABLE.                             CR5519
018000     IF WS-ITEM-FOUND
018100         PERFORM 4100-CLOSE-TABLE-GAP
018200         SUBTRACT 1 FROM INVENTORY-TABLE-SIZE
018300     ELSE
018400         SET TRAN-SKIPPED-NOT-FOUND TO TRUE
018500         DISPLAY 'INVUPDT - DELITM SKIPPED, ITEM NOT FOUND - '
018600                  ITEM-NAME
018700     END-IF.
018800*---------------------------------------------------------------*
018900 4100-CLOSE-TABLE-GAP.
019000*---------------------------------------------------------------*
019100     MOVE INVENTORY-SCAN-INDEX TO INVENTORY-TABLE-INDEX.
019200     PERFORM 4110-SHIFT-ONE-ENTRY-DOWN
019300         UNTIL INVENTORY-TABLE-INDEX NOT < INVENTORY-TABLE-SIZE.
019400*---------------------------------------------------------------*
019500 4110-SHIFT-ONE-ENTRY-DOWN.
019600*---------------------------------------------------------------*
019700     MOVE TBL-ENTRY-WHOLE (INVENTORY-TABLE-INDEX + 1)
019800          TO TBL-ENTRY-WHOLE (INVENTORY-TABLE-INDEX).
019900     ADD 1 TO INVENTORY-TABLE-INDEX.
020000*---------------------------------------------------------------*
020100 8000-FIND-ITEM-IN-TABLE.
020200*---------------------------------------------------------------*
020300     MOVE 'N' TO WS-ITEM-FOUND-SW.
020400     SET ITM-IDX TO 1.
020500     IF INVENTORY-TABLE-SIZE > 0
020600         SEARCH TBL-INVENTORY-ITEM
020700             AT END
020800                 CONTINUE
020900             WHEN TBL-DEPARTMENT-NAME (ITM-IDX) = DEPARTMENT-NAME
021000              AND TBL-SUB-CATEGORY-NAME (ITM-IDX)
021100                           = SUB-CATEGORY-NAME
021200              AND TBL-ITEM-NAME (ITM-IDX) = ITEM-NAME
021300                 MOVE 'Y' TO WS-ITEM-FOUND-SW
021400                 SET INVENTORY-SCAN-INDEX TO ITM-IDX
021500         END-SEARCH
021600     END-IF.
021700*---------------------------------------------------------------*
