000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    INVMAINT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/88 DAVID QUINTERO  CREATED FOR THE INVENTORY MAINTENANCE
000900*                          REWRITE.  DRIVES THE LOAD/APPLY/SAVE
001000*                          PASS, REPLACES THE OLD ON-LINE SCREEN
001100*                          SUITE.
001200* 09/14/91 R STANFORD      ADDED THE END-OF-RUN CONTROL TOTAL
001300*                          DISPLAY -- MERCHANDISING WANTED A
001400*                          PRINTED RECORD OF WHAT A RUN DID.
001500* 06/30/98 T OKONKWO       Y2K REVIEW - NO DATE FIELDS CARRIED
001600*                          PAST THE RUN-DATE BANNER, NO CHANGE
001700*                          REQUIRED.
001800* 11/21/03 ED ACKERMAN     CR5519 - ABEND THE RUN ON A BAD MASTER CR5519
001900*                          LOAD (CORRUPT DATA OR A DUPLICATE KEY) CR5519
002000*                          INSTEAD OF APPLYING TRANSACTIONS       CR5519
002100*                          AGAINST A PARTIAL TABLE.               CR5519
002200*---------------------------------------------------------------*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    INVMAINT.
002500 AUTHOR.        DAVID QUINTERO.
002600 INSTALLATION.  MERCHANDISING SYSTEMS.
002700 DATE-WRITTEN.  03/02/88.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER.  IBM-3096.
003600 OBJECT-COMPUTER.  IBM-3096.
003700 SPECIAL-NAMES.
003800     CLASS VALID-TRAN-STATUS-CLASS IS '0' THRU '9'
003900     UPSI-0 ON  STATUS IS WS-DIAGNOSTIC-SWITCH-ON
004000            OFF STATUS IS WS-DIAGNOSTIC-SWITCH-OFF.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
004600       ORGANIZATION IS SEQUENTIAL
004700       FILE STATUS  IS TRANSACTION-FILE-STATUS.
004800*===============================================================*
004900 DATA DIVISION.
005000*---------------------------------------------------------------*
005100 FILE SECTION.
005200*---------------------------------------------------------------*
005300* ONE FIXED-LENGTH MAINTENANCE TRANSACTION PER RECORD -- UNLIKE
005400* THE MASTER FILE THIS IS NOT FREE-FORM CSV TEXT, SO THE FD
005500* RECORD IS TRANREC ITSELF, NOT A RAW LINE TO BE SPLIT.
005600*---------------------------------------------------------------*
005700 FD  TRANSACTION-FILE
005800         RECORDING MODE IS F.
005900     COPY TRANREC.
006000*===============================================================*
006100 WORKING-STORAGE SECTION.
006200*---------------------------------------------------------------*
006300* THE IN-MEMORY TABLE AND THE CALL-SHARED STATUS/COUNTERS ARE
006400* OWNED HERE -- INVMAINT IS THE CALLER, SO IT HOLDS THE REAL
006500* STORAGE AND PASSES IT DOWN ON EACH CALL, SAME AS UNEMQUE OWNS
006600* RECORD-TABLE AND PASSES IT INTO UNEMREAD.
006700*---------------------------------------------------------------*
006800     COPY INVTBL.
006900     COPY INVPARM.
007000*---------------------------------------------------------------*
007100* RETURN STATUS FOR THE PER-TRANSACTION CALL TO INVUPDT.  THIS IS
007200* NOT A SHARED COPYBOOK LIKE INVPARM -- IT IS PLUMBING PRIVATE TO
007300* THE INVMAINT/INVUPDT CALL, SO IT IS STATED HERE DIRECTLY THE
007400* SAME WAY INVUPDT STATES ITS OWN LINKAGE COPY OF IT DIRECTLY
007500* RATHER THAN VIA A COPYBOOK.
007600*---------------------------------------------------------------*
007700 01  TRAN-STATUS-CODE                PIC X(02).
007800     88  TRAN-APPLIED                        VALUE '00'.
007900     88  TRAN-SKIPPED-NOT-FOUND               VALUE '92'.
008000     88  TRAN-REJECTED-DUPLICATE              VALUE '91'.
008100 01  TRAN-STATUS-CODE-R REDEFINES TRAN-STATUS-CODE.
008200     05  TRAN-STATUS-FIRST-BYTE       PIC X.
008300     05  FILLER                       PIC X.
008400*---------------------------------------------------------------*
008500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008600     05  TRANSACTION-FILE-STATUS     PIC X(02).
008700         88  TRANSACTION-FILE-OK             VALUE '00'.
008800         88  TRANSACTION-FILE-MAY-EXIST      VALUE '35'.
008900     05  WS-RUN-ABORTED-SW            PIC X     VALUE 'N'.
009000         88  WS-RUN-ABORTED                   VALUE 'Y'.
009100     05  FILLER                       PIC X(05).
009200*---------------------------------------------------------------*
009300 01  WS-RUN-DATE-YYMMDD               PIC 9(06).
009400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
009500     05  WS-RUN-YY                    PIC 99.
009600     05  WS-RUN-MM                     PIC 99.
009700     05  WS-RUN-DD                     PIC 99.
009800*---------------------------------------------------------------*
009900     COPY INVCTL.
010000*===============================================================*
010100 PROCEDURE DIVISION.
010200*---------------------------------------------------------------*
010300 0000-MAIN-PARAGRAPH.
010400*---------------------------------------------------------------*
010500     PERFORM 1000-INITIALIZE.
010600     PERFORM 2000-LOAD-MASTER-FILE.
010700     IF NOT WS-RUN-ABORTED
010800         PERFORM 3000-OPEN-TRANSACTION-FILE
010900         PERFORM 4000-APPLY-TRANSACTIONS
011000             UNTIL TRANSACTION-EOF
011100         PERFORM 5000-CLOSE-TRANSACTION-FILE
011200         PERFORM 6000-SAVE-MASTER-FILE
011300     END-IF.
011400     PERFORM 7000-DISPLAY-CONTROL-TOTALS.
011500     IF WS-RUN-ABORTED                                            CR5519
011600         MOVE +12 TO RETURN-CODE                                  CR5519
011700     END-IF.                                                      CR5519
011800     GOBACK.
011900*---------------------------------------------------------------*
012000 1000-INITIALIZE.
012100*---------------------------------------------------------------*
012200     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
012300     DISPLAY 'INVMAINT - INVENTORY MAINTENANCE RUN STARTED '
012400              WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY.
012500     MOVE ZERO   TO INVENTORY-TABLE-SIZE.
012600     MOVE '00'   TO INVENTORY-STATUS-CODE.
012700     MOVE ZERO   TO ITEMS-LOADED-COUNT
012800                    TRANS-APPLIED-COUNT
012900                    TRANS-SKIPPED-COUNT
013000                    TRANS-REJECTED-COUNT
013100                    ITEMS-WRITTEN-COUNT
013200                    SUBCATS-WRITTEN-COUNT
013300                    DEPTS-WRITTEN-COUNT.
013400*---------------------------------------------------------------*
013500 2000-LOAD-MASTER-FILE.
013600*---------------------------------------------------------------*
013700* 11/21/03 ED ACKERMAN - A BAD LOAD ABENDS THE WHOLE RUN RATHER
013800* THAN APPLYING TRANSACTIONS AGAINST WHATEVER PARTIAL TABLE
013900* INVLOAD MANAGED TO BUILD BEFORE IT FAILED.
014000*---------------------------------------------------------------*
014100     CALL 'INVLOAD' USING INVENTORY-TABLE-SIZE,
014200                           INVENTORY-TABLE,
014300                           INVENTORY-STATUS-CODE,
014400                           ITEMS-LOADED-COUNT
014500     END-CALL.
014600     IF CORRUPT-DATA-FOUND OR DUPLICATE-KEY-FOUND                 CR5519
014700         DISPLAY 'INVMAINT - MASTER LOAD FAILED, STATUS '         CR5519
014800                  INVENTORY-STATUS-CODE ' - RUN ABORTED'          CR5519
014900         SET WS-RUN-ABORTED TO TRUE                               CR5519
015000     END-IF.
015100*---------------------------------------------------------------*
015200 3000-OPEN-TRANSACTION-FILE.
015300*---------------------------------------------------------------*
015400     OPEN INPUT TRANSACTION-FILE.
015500     IF NOT TRANSACTION-FILE-OK
015600         DISPLAY 'INVMAINT - TRANSACTION FILE OPEN FAILED, '
015700                  'STATUS ' TRANSACTION-FILE-STATUS
015800         SET TRANSACTION-EOF TO TRUE
015900     ELSE
016000         PERFORM 8000-READ-TRANSACTION-RECORD
016100     END-IF.
016200*---------------------------------------------------------------*
016300 4000-APPLY-TRANSACTIONS.
016400*---------------------------------------------------------------*
016500     IF WS-DIAGNOSTIC-SWITCH-ON
016600         DISPLAY 'INVMAINT - DIAGNOSTIC - APPLYING ' TRAN-CODE
016700                  ' ' DEPARTMENT-NAME OF TRANSACTION-RECORD
016800                  ' / ' SUB-CATEGORY-NAME OF TRANSACTION-RECORD
016900                  ' / ' ITEM-NAME OF TRANSACTION-RECORD
017000     END-IF.
017100     MOVE '00' TO TRAN-STATUS-CODE.
017200     CALL 'INVUPDT' USING TRANSACTION-RECORD,
017300                           INVENTORY-TABLE-SIZE,
017400                           INVENTORY-TABLE,
017500                           TRAN-STATUS-CODE
017600     END-CALL.
017700     EVALUATE TRUE
017800         WHEN TRAN-APPLIED
017900             ADD 1 TO TRANS-APPLIED-COUNT
018000         WHEN TRAN-SKIPPED-NOT-FOUND
018100             ADD 1 TO TRANS-SKIPPED-COUNT
018200         WHEN TRAN-REJECTED-DUPLICATE
018300             ADD 1 TO TRANS-REJECTED-COUNT
018400         WHEN OTHER
018500             IF TRAN-STATUS-FIRST-BYTE NOT VALID-TRAN-STATUS-CLASS
018600                 DISPLAY 'INVMAINT - BAD RETURN STATUS FROM '
018700                          'INVUPDT - ' TRAN-STATUS-CODE
018800             END-IF
018900             ADD 1 TO TRANS-SKIPPED-COUNT
019000     END-EVALUATE.
019100     PERFORM 8000-READ-TRANSACTION-RECORD.
019200*---------------------------------------------------------------*
019300 5000-CLOSE-TRANSACTION-FILE.
019400*---------------------------------------------------------------*
019500     CLOSE TRANSACTION-FILE.
019600*---------------------------------------------------------------*
019700 6000-SAVE-MASTER-FILE.
019800*---------------------------------------------------------------*
019900     CALL 'INVSAVE' USING INVENTORY-TABLE-SIZE,
020000                           INVENTORY-TABLE,
020100                           ITEMS-WRITTEN-COUNT,
020200                           SUBCATS-WRITTEN-COUNT,
020300                           DEPTS-WRITTEN-COUNT
020400     END-CALL.
020500*---------------------------------------------------------------*
020600 7000-DISPLAY-CONTROL-TOTALS.
020700*---------------------------------------------------------------*
020800     MOVE ITEMS-LOADED-COUNT      TO CTL-ITEMS-LOADED.
020900     MOVE TRANS-APPLIED-COUNT     TO CTL-TRANS-APPLIED.
021000     MOVE TRANS-SKIPPED-COUNT     TO CTL-TRANS-SKIPPED.
021100     MOVE TRANS-REJECTED-COUNT    TO CTL-TRANS-REJECTED.
021200     MOVE ITEMS-WRITTEN-COUNT     TO CTL-ITEMS-WRITTEN.
021300     MOVE SUBCATS-WRITTEN-COUNT   TO CTL-SUBCATS-WRITTEN.
021400     MOVE DEPTS-WRITTEN-COUNT     TO CTL-DEPTS-WRITTEN.
021500     DISPLAY 'INVMAINT - END OF RUN CONTROL TOTALS -- '
021600              WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY.
021700     DISPLAY '    ITEMS LOADED    . . . . ' CTL-ITEMS-LOADED.
021800     DISPLAY '    TRANSACTIONS APPLIED . . ' CTL-TRANS-APPLIED.
021900     DISPLAY '    TRANSACTIONS SKIPPED . . ' CTL-TRANS-SKIPPED.
022000     DISPLAY '    TRANSACTIONS REJECTED  . ' CTL-TRANS-REJECTED.
022100     DISPLAY '    ITEMS WRITTEN   . . . . . ' CTL-ITEMS-WRITTEN.
022200     DISPLAY '    SUB-CATEGORIES WRITTEN . ' CTL-SUBCATS-WRITTEN.
022300     DISPLAY '    DEPARTMENTS WRITTEN . . . ' CTL-DEPTS-WRITTEN.
022400*---------------------------------------------------------------*
022500 8000-READ-TRANSACTION-RECORD.
022600*---------------------------------------------------------------*
022700     READ TRANSACTION-FILE
022800         AT END SET TRANSACTION-EOF TO TRUE
022900     END-READ.
023000*---------------------------------------------------------------*
