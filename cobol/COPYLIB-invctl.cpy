000100*---------------------------------------------------------------*
000200* COPYBOOK NAME:   INVCTL
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/88 DAVID QUINTERO  CREATED - SHARED SWITCHES AND LOCAL
000900*                          SCRATCH SUBSCRIPTS FOR THE INVENTORY
001000*                          MAINTENANCE SUITE.
001100* 09/14/91 R STANFORD      ADDED DUPLICATE-KEY-FOUND AND
001200*                          ITEM-NOT-FOUND CONDITIONS, CARRIES THE
001300*                          OLD ON-LINE SCREEN'S BAD-DATA AND
001400*                          BAD-KEY POP-UPS FORWARD AS STATUS CODES.
001500* 11/21/03 ED ACKERMAN     CR5519 - MOVED INVENTORY-STATUS-CODE   CR5519
001600*                          AND THE CONTROL TOTALS OUT TO INVPARM  CR5519
001700*                          SO THEY CAN BE PASSED ON THE CALL      CR5519
001800*                          WITHOUT A LINKAGE-SECTION COPY OF THIS CR5519
001900*                          BOOK PICKING UP OUR LOCAL SCRATCH TOO. CR5519
002000*---------------------------------------------------------------*
002100 01  INVMAINT-SWITCHES.
002200     05  TRANSACTION-EOF-SW       PIC X     VALUE 'N'.
002300         88  TRANSACTION-EOF                VALUE 'Y'.
002400     05  MASTER-EOF-SW            PIC X     VALUE 'N'.
002500         88  MASTER-EOF                     VALUE 'Y'.
002600     05  FILLER                   PIC X(05).
002700*---------------------------------------------------------------*
002800* LOCAL SCRATCH SUBSCRIPTS -- NOT PASSED BETWEEN PROGRAMS, EACH
002900* PROGRAM THAT COPIES THIS BOOK OWNS ITS OWN COPY.  COMP PER
003000* SHOP STANDARD.
003100*---------------------------------------------------------------*
003200 77  INVENTORY-TABLE-MAX          PIC S9(05) COMP VALUE +2000.
003300 77  INVENTORY-TABLE-INDEX        PIC S9(05) COMP VALUE ZERO.
003400 77  INVENTORY-SCAN-INDEX         PIC S9(05) COMP VALUE ZERO.
003500*---------------------------------------------------------------*
003600* EDITED DISPLAY LINE FOR THE END-OF-RUN CONTROL TOTALS, SAME
003700* ZZZ,ZZ9 HABIT AS UNEMFORM USED FOR THE CLAIM COUNTS.  INVMAINT
003800* MOVES THE RAW COUNTERS IN INVPARM INTO THIS LINE BEFORE THE
003900* FINAL DISPLAY -- SEE 7000-DISPLAY-CONTROL-TOTALS.
004000*---------------------------------------------------------------*
004100 01  CONTROL-TOTAL-DISPLAY-LINE.
004200     05  CTL-ITEMS-LOADED        PIC ZZZ,ZZ9.
004300     05  CTL-TRANS-APPLIED       PIC ZZZ,ZZ9.
004400     05  CTL-TRANS-SKIPPED       PIC ZZZ,ZZ9.
004500     05  CTL-TRANS-REJECTED      PIC ZZZ,ZZ9.
004600     05  CTL-ITEMS-WRITTEN       PIC ZZZ,ZZ9.
004700     05  CTL-SUBCATS-WRITTEN     PIC ZZZ,ZZ9.
004800     05  CTL-DEPTS-WRITTEN       PIC ZZZ,ZZ9.
004900     05  FILLER                  PIC X(10).
005000*---------------------------------------------------------------*
