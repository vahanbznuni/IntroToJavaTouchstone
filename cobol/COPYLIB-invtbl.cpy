000100*---------------------------------------------------------------*
000200* COPYBOOK NAME:   INVTBL
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/88 DAVID QUINTERO  CREATED - IN-MEMORY INVENTORY TABLE,
000900*                          REPLACES THE VSAM KSDS WE DO NOT HAVE
001000*                          ON THIS BUILD.
001100* 09/14/91 R STANFORD      MAX OCCURRENCE RAISED FROM 500 TO 2000
001200*                          ITEMS PER REQUEST FROM MERCHANDISING.
001300* 11/21/03 ED ACKERMAN     CR5519 - ADDED TBL-ENTRY-WHOLE         CR5519
001400*                          REDEFINES SO INVUPDT CAN SHIFT ENTRIES CR5519
001500*                          DOWN ONE SLOT WITH A SINGLE MOVE.      CR5519
001600*---------------------------------------------------------------*
001700* TABLE SIZE IS PASSED BETWEEN PROGRAMS ALONGSIDE THE TABLE
001800* ITSELF, SO IT LIVES HERE AND NOT IN INVCTL.  COMP PER SHOP
001900* STANDARD.
002000*---------------------------------------------------------------*
002100 01  INVENTORY-TABLE-SIZE        PIC S9(05) COMP VALUE ZERO.
002200*---------------------------------------------------------------*
002300* THE TABLE ITSELF.  EACH ENTRY RESTATES THE FIELDS OF INVREC --
002400* THIS SHOP DOES NOT COPY-REPLACE A MASTER-FILE LAYOUT INTO A
002500* TABLE ENTRY, IT RESTATES THE WIDTHS HERE THE SAME AS UNEMT DID
002600* FOR UNEMC.
002700*---------------------------------------------------------------*
002800 01  INVENTORY-TABLE.
002900     05  TBL-INVENTORY-ITEM OCCURS 1 TO 2000 TIMES
003000             DEPENDING ON INVENTORY-TABLE-SIZE
003100             INDEXED BY ITM-IDX.
003200         10  TBL-DEPARTMENT-NAME      PIC X(20).
003300         10  TBL-SUB-CATEGORY-NAME    PIC X(20).
003400         10  TBL-ITEM-NAME            PIC X(30).
003500         10  TBL-ITEM-DESCRIPTION     PIC X(100).
003600         10  FILLER                   PIC X(10).
003700     05  TBL-ENTRY-WHOLE REDEFINES TBL-INVENTORY-ITEM             CR5519
003800                                    PIC X(180)
003900                                    OCCURS 1 TO 2000 TIMES
004000                                    DEPENDING ON INVENTORY-TABLE-SIZE
004100                                    INDEXED BY ITM-WHOLE-IDX.
004200*---------------------------------------------------------------*
